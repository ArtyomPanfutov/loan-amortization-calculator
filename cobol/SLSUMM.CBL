000100*----------------------------------------------------------------
000200*    SLSUMM.CBL
000300*    FILE-CONTROL entry for the SUMMARY output file -- one
000400*    record per loan, carrying the calculated payment,
000500*    overpayment and status of that loan.
000600*    COPY'd into FILE-CONTROL of AMORTIZATION-SCHEDULE-CALC.
000700*----------------------------------------------------------------
000800    SELECT SUMMARY-FILE
000900         ASSIGN TO SUMOUT
001000         ORGANIZATION IS LINE SEQUENTIAL.
