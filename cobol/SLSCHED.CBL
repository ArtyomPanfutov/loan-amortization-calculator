000100*----------------------------------------------------------------
000200*    SLSCHED.CBL
000300*    FILE-CONTROL entry for the SCHEDULE output file -- one
000400*    record per month per loan, produced by the annuity
000500*    schedule calculator.
000600*    COPY'd into FILE-CONTROL of AMORTIZATION-SCHEDULE-CALC.
000700*----------------------------------------------------------------
000800    SELECT SCHEDULE-FILE
000900         ASSIGN TO SCHEDOUT
001000         ORGANIZATION IS LINE SEQUENTIAL.
