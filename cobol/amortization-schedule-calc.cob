000100*----------------------------------------------------------------
000200*    AMORTIZATION-SCHEDULE-CALC
000300*----------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. amortization-schedule-calc.
000600 AUTHOR. R E MALCZYK.
000700 INSTALLATION. LOAN SERVICING - BATCH APPLICATIONS.
000800 DATE-WRITTEN. 05/14/1987.
000900 DATE-COMPILED.
001000 SECURITY. THIS PROGRAM AND ITS FILES ARE PROPRIETARY TO THE
001100    LOAN SERVICING DEPARTMENT.  DISTRIBUTION OUTSIDE THE
001200    DEPARTMENT REQUIRES SUPERVISOR APPROVAL.
001300*
001400*    CHANGE LOG.
001500*
001600*    DATE      BY   REQUEST    DESCRIPTION
001700*    --------  ---  ---------  ----------------------------------
001800*    05/14/87  REM  DEV-0100   ORIGINAL PROGRAM -- FLAT-RATE
001900*                              MONTHLY SCHEDULE, NO EARLY PMTS.
002000*    07/02/87  REM  DEV-0114   ADDED LOAN-SUMMARY-FILE OUTPUT.
002100*    11/30/87  REM  DEV-0141   ADDED CONTROL REPORT AT END OF RUN.
002200*    03/09/88  JKW  DEV-0203   ADDED EARLY-PAYMENT INPUT FILE AND
002300*                              THE DECREASE-TERM STRATEGY.
002400*    08/22/88  JKW  DEV-0219   ADDED DECREASE-MONTHLY-PAYMENT
002500*                              STRATEGY AND RE-AMORTIZATION.
002600*    02/14/89  REM  DEV-0247   ADDED REPEATING EARLY PAYMENTS
002700*                              (SINGLE/TO-END/TO-CERTAIN-MONTH).
002800*    06/06/89  JKW  DEV-0261   ADDED FIRST-PAYMENT-DATE AND THE
002900*                              EXACT-DAYS INTEREST METHOD.
003000*    01/18/90  REM  DEV-0288   NEGATIVE-BALANCE PAYOFF GUARD --
003100*                              PRIOR RUNS WROTE A NEGATIVE FINAL
003200*                              PAYMENT WHEN A LARGE EARLY PAYMENT
003300*                              OVERRAN THE LOAN.
003400*    09/25/90  JKW  DEV-0301   VALIDATION OF LOAN AND EARLY-PMT
003500*                              INPUT ADDED -- BAD FEED FROM
003600*                              ORIGINATIONS WAS ABENDING THE RUN.
003700*    04/11/91  REM  DEV-0330   HELD-RECORD WRITE-BEHIND SCHEME TO
003800*                              ALLOW CORRECTING THE PAYOFF MONTH
003900*                              WITHOUT A FILE REWRITE.
004000*    12/02/91  JKW  DEV-0352   MOVED RATE AND PAYMENT MATH TO
004100*                              15-DECIMAL WORK FIELDS -- 2-DECIMAL
004200*                              INTERMEDIATE ROUNDING WAS DRIFTING
004300*                              THE SCHEDULE BY A PENNY ON LONG-
004350*                              TERM LOANS.
004500*    05/19/93  REM  DEV-0388   SPLIT VALIDATION, EXPANSION AND
004600*                              CALCULATION INTO SEPARATE COPY
004700*                              MEMBERS FOR MAINTAINABILITY.
004800*    10/14/94  JKW  DEV-0402   CORRECTED LEAP-YEAR TEST -- YEARS
004900*                              DIVISIBLE BY 100 BUT NOT 400 WERE
005000*                              BEING TREATED AS LEAP YEARS.
005100*    02/07/96  REM  DEV-0431   RUN-LEVEL CONTROL REPORT REWRITTEN
005200*                              TO SHOW OVERPAYMENT TOTAL.
005300*    09/03/98  JKW  DEV-0459   Y2K -- LOAN-FIRST-PMT-DATE AND ALL
005400*                              SCHEDULE PAYMENT DATES REVIEWED.
005500*                              ALL DATE FIELDS ARE ALREADY FULL
005600*                              CCYYMMDD, NO WINDOWING REQUIRED.
005700*    01/11/99  REM  DEV-0466   Y2K SIGN-OFF -- RAN 1999/2000/2001
005800*                              BOUNDARY LOANS THROUGH TEST REGION,
005900*                              NO ANOMALIES.
006000*    06/20/01  JKW  DEV-0492   TABLE SIZE ON EARLY-PMT-TABLE AND
006100*                              RAW-EARLY-PMT-TABLE RAISED TO 999
006200*                              MONTHS FOR THE NEW COMMERCIAL LOAN
006300*                              PRODUCT.
006320*    03/14/02  REM  DEV-0511   PL-EXPAND-EARLY-PMTS.CBL WAS FILING
006330*                              REPEATING EARLY PAYMENTS ONE MONTH
006340*                              OFF AND OVER-RUNNING TO-END BY ONE
006350*                              MONTH -- CORRECTED THE SUBSCRIPT
006360*                              AND THE UPPER BOUND.
006370*    03/19/02  REM  DEV-0515   EVERY PERFORM OF A COPY-MEMBER
006371*                              PARAGRAPH THAT ENDS ITSELF WITH A
006372*                              GO TO nnnn-EXIT WAS CODED WITHOUT
006373*                              THRU -- THE IMPLIED RETURN POINT
006374*                              FALLS BEFORE THE -EXIT PARAGRAPH,
006375*                              SO THE GO TO RAN AWAY INTO WHATEVER
006376*                              PARAGRAPH FOLLOWED IT IN THE COPY
006377*                              MEMBER.  ADDED THRU nnnn-EXIT ON
006378*                              EVERY PERFORM OF A RANGED PARAGRAPH
006379*                              IN THIS PROGRAM AND IN PL-VALIDATE-
006380*                              LOAN.CBL, PL-EXPAND-EARLY-PMTS.CBL
006381*                              AND PL-CALC-SCHEDULE.CBL.
006382*    03/22/02  REM  DEV-0519   PL-EXPAND-EARLY-PMTS.CBL COULD LET
006383*                              A SINGLE EARLY PAYMENT THAT SORTED
006384*                              AFTER A REPEATING EARLY PAYMENT
006385*                              OVERWRITE IT AT AN OVERLAPPING
006386*                              MONTH -- SPLIT THE EXPANSION INTO
006387*                              TWO PASSES SO THE REPEATING ENTRY
006388*                              ALWAYS WINS, REGARDLESS OF INPUT
006389*                              ORDER.
006400*----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800    C01 IS TOP-OF-FORM
006900    CLASS VALID-STRATEGY-CODE IS "T" "M"
007000    UPSI-0 ON STATUS IS EARLY-PMT-DETAIL-REQUESTED
007100    UPSI-0 OFF STATUS IS EARLY-PMT-DETAIL-SUPPRESSED.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500    COPY "SLLOANS.CBL".
007600    COPY "SLEARLY.CBL".
007700    COPY "SLSCHED.CBL".
007800    COPY "SLSUMM.CBL".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200    COPY "FDLOANS.CBL".
008300    COPY "FDEARLY.CBL".
008400    COPY "FDSCHED.CBL".
008500    COPY "FDSUMM.CBL".
008600
008700 WORKING-STORAGE SECTION.
008800    COPY "wsamort01.cbl".
008900
009000 PROCEDURE DIVISION.
009100*
009200*    MAIN LINE.
009300*
009400 0100-MAIN-LOGIC.
009500    PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
009600
009700    PERFORM 2000-PROCESS-ONE-LOAN THRU 2000-EXIT
009800        UNTIL LOANS-AT-END.
009900
010000    PERFORM 9000-FINISH-RUN THRU 9000-EXIT.
010100
010200    STOP RUN.
010300*
010400*    OPEN THE FILES, PRIME THE LOAN AND EARLY-PAYMENT READS.
010500*
010600 1000-INITIALIZE-RUN.
010700    PERFORM 1100-OPEN-THE-FILES THRU 1100-EXIT.
010800
010900    MOVE ZERO TO W-LOANS-READ.
011000    MOVE ZERO TO W-LOANS-CALCULATED.
011100    MOVE ZERO TO W-LOANS-REJECTED.
011200    MOVE ZERO TO W-RUN-TOTAL-OVERPAYMENT.
011300    SET LOANS-NOT-AT-END TO TRUE.
011400    SET EARLY-PAYMENTS-NOT-AT-END TO TRUE.
011500
011600    PERFORM 2100-READ-LOAN-RECORD THRU 2100-EXIT.
011700    PERFORM 2260-READ-EARLY-PAYMENT-RECORD THRU 2260-EXIT.
011800
011900 1000-EXIT.
012000    EXIT.
012100
012200 1100-OPEN-THE-FILES.
012300    OPEN INPUT LOAN-FILE.
012400    OPEN INPUT EARLY-PAYMENT-FILE.
012500    OPEN OUTPUT SCHEDULE-FILE.
012600    OPEN OUTPUT SUMMARY-FILE.
012700
012800 1100-EXIT.
012900    EXIT.
013000*
013100*    ONE LOAN -- VALIDATE, EXPAND ITS EARLY PAYMENTS, CALCULATE
013200*    THE SCHEDULE AND WRITE THE SUMMARY LINE.  ON ENTRY
013300*    LOAN-RECORD HOLDS THE LOAN JUST READ.
013400*
013500 2000-PROCESS-ONE-LOAN.
013600    ADD 1 TO W-LOANS-READ.
013700
013800    PERFORM 2200-COLLECT-EARLY-PAYMENTS THRU 2200-EXIT.
013900
014000    PERFORM 2300-VALIDATE-LOAN THRU 2300-EXIT.
014100
014200    IF LOAN-IS-VALID
014300        PERFORM 2400-EXPAND-EARLY-PAYMENTS THRU 2400-EXIT
014400        PERFORM 2500-CALCULATE-SCHEDULE THRU 2500-EXIT
014500        ADD 1 TO W-LOANS-CALCULATED
014600        ADD W-LOAN-OVERPAYMENT TO W-RUN-TOTAL-OVERPAYMENT
014700    ELSE
014800        ADD 1 TO W-LOANS-REJECTED.
014900
015000    PERFORM 2600-ASSEMBLE-LOAN-SUMMARY THRU 2600-EXIT.
015100
015200    PERFORM 2100-READ-LOAN-RECORD THRU 2100-EXIT.
015300
015400 2000-EXIT.
015500    EXIT.
015600
015700 2100-READ-LOAN-RECORD.
015800    READ LOAN-FILE
015900        AT END
016000            SET LOANS-AT-END TO TRUE.
016100
016200 2100-EXIT.
016300    EXIT.
016400*
016500*    BUFFER EVERY EARLY-PAYMENT RECORD BELONGING TO THE LOAN
016600*    JUST READ INTO RAW-EARLY-PMT-TABLE.  THE EARLY-PAYMENT
016700*    FILE IS GROUPED BY LOAN-ID IN THE SAME ORDER AS THE LOAN
016800*    FILE, SO A SIMPLE READ-AHEAD IS ALL THAT IS NEEDED.
016900*
017000 2200-COLLECT-EARLY-PAYMENTS.
017100    MOVE ZERO TO W-RAW-EARLY-PMT-COUNT.
017200
017300    PERFORM 2250-BUFFER-EARLY-PAYMENT THRU 2250-EXIT
017400        UNTIL EARLY-PAYMENTS-AT-END
017500           OR EP-LOAN-ID NOT = LOAN-ID.
017600
017700 2200-EXIT.
017800    EXIT.
017900
018000 2250-BUFFER-EARLY-PAYMENT.
018100    ADD 1 TO W-RAW-EARLY-PMT-COUNT.
018200    SET RAW-EP-IDX TO W-RAW-EARLY-PMT-COUNT.
018300    MOVE EP-MONTH-NUMBER      TO RAW-EP-MONTH-NUMBER (RAW-EP-IDX).
018400    MOVE EP-AMOUNT            TO RAW-EP-AMOUNT (RAW-EP-IDX).
018500    MOVE EP-STRATEGY          TO RAW-EP-STRATEGY (RAW-EP-IDX).
018600    MOVE EP-REPEAT            TO RAW-EP-REPEAT (RAW-EP-IDX).
018700    MOVE EP-REPEAT-TO-MONTH
018750        TO RAW-EP-REPEAT-TO-MONTH (RAW-EP-IDX).
018800
018900    PERFORM 2260-READ-EARLY-PAYMENT-RECORD THRU 2260-EXIT.
019000
019100 2250-EXIT.
019200    EXIT.
019300
019400 2260-READ-EARLY-PAYMENT-RECORD.
019500    READ EARLY-PAYMENT-FILE
019600        AT END
019700            SET EARLY-PAYMENTS-AT-END TO TRUE.
019800
019900 2260-EXIT.
020000    EXIT.
020100*
020200*    WRITE THE SUMMARY LINE FOR THE LOAN JUST PROCESSED --
020300*    'OK' AND ITS CALCULATED FIGURES IF IT CALCULATED, ITS
020400*    ERROR STATUS AND ZERO FIGURES IF THE VALIDATOR REJECTED
020500*    IT.
020600*
020700 2600-ASSEMBLE-LOAN-SUMMARY.
020800    MOVE LOAN-ID TO SUM-LOAN-ID.
020900
021000    IF LOAN-IS-VALID
021100        MOVE W-MONTHLY-PAYMENT   TO SUM-MONTHLY-PAYMENT
021200        MOVE W-LOAN-OVERPAYMENT  TO SUM-OVERPAYMENT
021300        MOVE W-MONTHS-WRITTEN    TO SUM-MONTHS-WRITTEN
021400        MOVE "OK"                TO SUM-STATUS
021500    ELSE
021600        PERFORM 2610-WRITE-SUMMARY-ERROR THRU 2610-EXIT.
021700
021800    WRITE LOAN-SUMMARY-RECORD.
021900
022000 2600-EXIT.
022100    EXIT.
022200
022300 2610-WRITE-SUMMARY-ERROR.
022400    MOVE ZERO TO SUM-MONTHLY-PAYMENT.
022500    MOVE ZERO TO SUM-OVERPAYMENT.
022600    MOVE ZERO TO SUM-MONTHS-WRITTEN.
022700    MOVE W-LOAN-ERROR-STATUS TO SUM-STATUS.
022800
022900 2610-EXIT.
023000    EXIT.
023100*
023200*    CLOSE UP AND SHOW THE RUN-LEVEL CONTROL REPORT.
023300*
023400 9000-FINISH-RUN.
023500    CLOSE LOAN-FILE.
023600    CLOSE EARLY-PAYMENT-FILE.
023700    CLOSE SCHEDULE-FILE.
023800    CLOSE SUMMARY-FILE.
023900
024000    PERFORM 9100-DISPLAY-CONTROL-REPORT THRU 9100-EXIT.
024100
024200 9000-EXIT.
024300    EXIT.
024400
024500 9100-DISPLAY-CONTROL-REPORT.
024600    MOVE W-RUN-TOTAL-OVERPAYMENT TO W-RUN-TOTAL-OVERPAY-ED.
024700
024800    DISPLAY " ".
024900    DISPLAY "AMORTIZATION-SCHEDULE-CALC -- RUN CONTROL REPORT".
025000    DISPLAY "-------------------------------------------------".
025100    DISPLAY "LOANS READ .............. " W-LOANS-READ.
025200    DISPLAY "LOANS CALCULATED ........ " W-LOANS-CALCULATED.
025300    DISPLAY "LOANS REJECTED .......... " W-LOANS-REJECTED.
025400    DISPLAY "TOTAL OVERPAYMENT ....... " W-RUN-TOTAL-OVERPAY-ED.
025500    DISPLAY "-------------------------------------------------".
025600
025700 9100-EXIT.
025800    EXIT.
025900*----------------------------------------------------------------
026000*    SHARED PARAGRAPH LIBRARIES.
026100*----------------------------------------------------------------
026200    COPY "PL-VALIDATE-LOAN.CBL".
026300    COPY "PL-EXPAND-EARLY-PMTS.CBL".
026400    COPY "PL-CALC-SCHEDULE.CBL".
