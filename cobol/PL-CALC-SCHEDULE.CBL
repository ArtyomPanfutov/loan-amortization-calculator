000100*----------------------------------------------------------------
000200*    PL-CALC-SCHEDULE.CBL
000300*    Shared paragraphs -- the annuity schedule calculator.
000400*    Builds each month's SCHEDULE-RECORD one month behind the
000500*    current month being calculated (see 2550/2560 below) so
000600*    that a month found to overrun the loan can still be
000700*    corrected into a payoff line before it reaches SCHEDULE-
000800*    FILE.  COPY'd at the bottom of the PROCEDURE DIVISION of
000900*    AMORTIZATION-SCHEDULE-CALC.
001000*
001100*    03/22/02  REM  DEV-0515   ADDED THRU nnnn-EXIT TO EVERY
001200*                              PERFORM IN THIS MEMBER -- SEE THE
001300*                              CHANGE LOG IN AMORTIZATION-
001400*                              SCHEDULE-CALC.COB FOR THE FULL
001500*                              WRITE-UP.
001600*----------------------------------------------------------------
001700 2500-CALCULATE-SCHEDULE.
001800*
001900*    ONE-TIME SETUP FOR THE LOAN NOW IN LOAN-RECORD.  W-BALANCE
002000*    STARTS AT THE FULL PRINCIPAL; W-LOAN-OVERPAYMENT ACCUMULATES
002100*    INTEREST PAID OVER THE LIFE OF THE LOAN FOR THE SUMMARY
002200*    LINE; W-DECR-TERM-RUN-TOTAL ACCUMULATES DECREASE-TERM EARLY
002300*    PAYMENTS SEEN SO FAR, FOR 2580 BELOW WHEN A LATER DECREASE-
002400*    MONTHLY-PAYMENT ENTRY FORCES A RE-AMORTIZATION.
002500*
002600    MOVE LOAN-AMOUNT TO W-BALANCE.
002700    MOVE ZERO TO W-LOAN-OVERPAYMENT.
002800    MOVE ZERO TO W-DECR-TERM-RUN-TOTAL.
002900    MOVE ZERO TO W-MONTHS-WRITTEN.
003000    SET HELD-RECORD-ABSENT TO TRUE.
003100    SET SCHEDULE-NOT-DONE TO TRUE.
003200    MOVE LOAN-FIRST-PMT-DATE TO W-CURRENT-PAYMENT-DATE.
003300
003400    PERFORM 2510-CALCULATE-MONTHLY-RATE THRU 2510-EXIT.
003500*
003600*    THE INITIAL FIXED PAYMENT IS COMPUTED AGAINST THE FULL
003700*    PRINCIPAL AND FULL TERM -- 2580 BELOW WILL RECOMPUTE IT
003800*    LATER IF A DECREASE-MONTHLY-PAYMENT EARLY PAYMENT IS HIT.
003900*
004000    MOVE LOAN-AMOUNT TO W-PAYMT-CALC-PRINCIPAL.
004100    MOVE LOAN-TERM-MONTHS TO W-PAYMT-CALC-TERM.
004200    PERFORM 2520-CALCULATE-MONTHLY-PAYMENT THRU 2520-EXIT.
004300*
004400*    W-MONTH-INDEX RUNS ZERO-ORIGIN, ZERO THROUGH LOAN-TERM-
004500*    MONTHS MINUS 1 -- MATCHES SCH-MONTH-NUMBER ON THE SCHEDULE
004600*    RECORD.  SCHEDULE-IS-DONE (SET BY 2505 VIA 2560) STOPS THE
004700*    LOOP EARLY WHEN A MONTH IS FOUND TO OVERRUN THE LOAN.
004800*
004900    PERFORM 2505-CALC-ONE-MONTH THRU 2505-EXIT
005000        VARYING W-MONTH-INDEX FROM ZERO BY 1
005100        UNTIL W-MONTH-INDEX NOT LESS THAN LOAN-TERM-MONTHS
005200           OR SCHEDULE-IS-DONE.
005300*
005400*    IF THE LOOP RAN OUT NORMALLY (NEVER HIT THE NEGATIVE-
005500*    BALANCE GUARD IN 2505) THE LAST MONTH CALCULATED IS STILL
005600*    SITTING IN THE HELD RECORD, UNWRITTEN -- WRITE IT NOW.
005700*
005800    IF SCHEDULE-NOT-DONE AND HELD-RECORD-PRESENT
005900        PERFORM 2550-WRITE-HELD-RECORD THRU 2550-EXIT.
006000
006100 2500-EXIT.
006200    EXIT.
006300*
006400*    ONE MONTH OF THE SCHEDULE.  W-BALANCE ON ENTRY IS THE
006500*    BALANCE OWED BEFORE THIS MONTH'S PAYMENT.
006600*
006700 2505-CALC-ONE-MONTH.
006800    PERFORM 2530-CALCULATE-INTEREST-FOR-MONTH THRU 2530-EXIT.
006900*
007000*    A NEGATIVE INTEREST AMOUNT OR A NEGATIVE BALANCE COMING IN
007100*    MEANS LAST MONTH'S FIXED PAYMENT WOULD OVERPAY THE LOAN --
007200*    THE HELD RECORD FROM LAST MONTH (STILL UNWRITTEN) GETS
007300*    CORRECTED INTO THE FINAL PAYOFF LINE INSTEAD, AND THIS
007400*    MONTH NEVER GETS ITS OWN SCHEDULE LINE.
007500*
007600    IF W-INTEREST-AMOUNT IS NEGATIVE
007700        OR W-BALANCE IS NEGATIVE
007800            PERFORM 2560-CORRECT-HELD-RECORD-PAYOFF THRU 2560-EXIT
007900            SET SCHEDULE-IS-DONE TO TRUE
008000            GO TO 2505-EXIT.
008100
008200    ADD W-INTEREST-AMOUNT TO W-LOAN-OVERPAYMENT.
008300*
008400*    THE RECORD BUILT BELOW FOR THIS MONTH IS NOT WRITTEN YET --
008500*    IT WON'T GO TO SCHEDULE-FILE UNTIL THE NEXT CALL PROVES IT
008600*    WASN'T AN OVERPAYING FINAL MONTH.  IF ONE IS ALREADY HELD
008700*    FROM THE PRIOR CALL, IT IS CONFIRMED GOOD AND WRITTEN NOW,
008800*    BEFORE IT IS OVERWRITTEN BELOW.
008900*
009000    IF HELD-RECORD-PRESENT
009100        PERFORM 2550-WRITE-HELD-RECORD THRU 2550-EXIT.
009200
009300    PERFORM 2570-LOOKUP-ADDITIONAL-PAYMENT THRU 2570-EXIT.
009400*
009500*    ON THE LAST MONTH OF THE LOAN THE PRINCIPAL PORTION IS
009600*    WHATEVER BALANCE REMAINS, NOT THE FORMULA RESULT -- THIS
009700*    ABSORBS ROUNDING DRIFT SO THE SCHEDULE ZEROES OUT EXACTLY.
009800*
009900    COMPUTE W-TERM-REMAINING =
010000            LOAN-TERM-MONTHS - W-MONTH-INDEX - 1.
010100
010200    IF W-TERM-REMAINING = ZERO
010300        MOVE W-BALANCE TO W-PRINCIPAL-AMOUNT
010400    ELSE
010500        COMPUTE W-PRINCIPAL-AMOUNT ROUNDED =
010600            (W-MONTHLY-PAYMENT - W-INTEREST-AMOUNT)
010700                + W-ADDITIONAL-AMOUNT.
010800
010900    COMPUTE W-PAYMENT-AMOUNT =
011000            W-INTEREST-AMOUNT + W-PRINCIPAL-AMOUNT.
011100*
011200*    STAGE THIS MONTH INTO THE HELD-SCHEDULE WORK RECORD -- SEE
011300*    THE BANNER ABOVE 2505 FOR WHY IT ISN'T WRITTEN HERE.
011400*
011500    MOVE LOAN-ID              TO W-HELD-LOAN-ID.
011600    MOVE W-MONTH-INDEX        TO W-HELD-MONTH-NUMBER.
011700    MOVE W-BALANCE            TO W-HELD-BALANCE.
011800    MOVE W-PRINCIPAL-AMOUNT   TO W-HELD-DEBT-PAYMENT.
011900    MOVE W-INTEREST-AMOUNT    TO W-HELD-INTEREST-PAYMENT.
012000    MOVE W-PAYMENT-AMOUNT     TO W-HELD-PAYMENT-AMOUNT.
012100    MOVE W-ADDITIONAL-AMOUNT  TO W-HELD-ADDITIONAL-PAYMENT.
012200    IF LOAN-FIRST-PMT-DATE = ZERO
012300        MOVE ZERO TO W-HELD-PAYMENT-DATE
012400    ELSE
012500        MOVE W-CURRENT-PAYMENT-DATE TO W-HELD-PAYMENT-DATE.
012600    SET HELD-RECORD-PRESENT TO TRUE.
012700
012800    SUBTRACT W-PRINCIPAL-AMOUNT FROM W-BALANCE.
012900*
013000*    A DECREASE-MONTHLY-PAYMENT EARLY PAYMENT AT THIS MONTH
013100*    RE-AMORTIZES THE REMAINING BALANCE OVER THE REMAINING TERM,
013200*    LOWERING W-MONTHLY-PAYMENT FOR EVERY MONTH FROM HERE ON --
013300*    SKIPPED ON THE LAST MONTH, SINCE THERE IS NO REMAINING
013400*    TERM TO SPREAD IT OVER.
013500*
013600    IF EPT-IS-PRESENT (W-TABLE-SUB)
013700            AND EPT-STRATEGY (W-TABLE-SUB) = "M"
013800            AND W-TERM-REMAINING IS GREATER THAN ZERO
013900        PERFORM 2580-REAMORTIZE-PAYMENT THRU 2580-EXIT.
014000*
014100*    A DECREASE-TERM EARLY PAYMENT DOES NOT TOUCH W-MONTHLY-
014200*    PAYMENT -- IT IS BANKED IN W-DECR-TERM-RUN-TOTAL AND
014300*    FOLDED INTO THE PRINCIPAL THE NEXT TIME 2580 RE-AMORTIZES,
014400*    SHORTENING THE LOAN INSTEAD OF SHRINKING THE PAYMENT.
014500*
014600    IF EPT-IS-PRESENT (W-TABLE-SUB)
014700            AND EPT-STRATEGY (W-TABLE-SUB) = "T"
014800        ADD EPT-AMOUNT (W-TABLE-SUB) TO W-DECR-TERM-RUN-TOTAL.
014900
015000    IF LOAN-FIRST-PMT-DATE NOT = ZERO
015100        PERFORM 2540-ADVANCE-PAYMENT-DATE THRU 2540-EXIT.
015200
015300 2505-EXIT.
015400    EXIT.
015500*
015600*    INTEREST FOR THE MONTH -- FLAT MONTHLY-RATE METHOD WHEN NO
015700*    FIRST PAYMENT DATE WAS SUPPLIED, EXACT-DAYS METHOD WHEN
015800*    ONE WAS.
015900*
016000 2530-CALCULATE-INTEREST-FOR-MONTH.
016100    IF LOAN-FIRST-PMT-DATE = ZERO
016200        COMPUTE W-INTEREST-AMOUNT ROUNDED =
016300                W-BALANCE * W-MONTHLY-RATE
016400    ELSE
016500        PERFORM 2535-CALC-EXACT-DAYS-INTEREST THRU 2535-EXIT.
016600
016700 2530-EXIT.
016800    EXIT.
016900*
017000*    EXACT-DAYS INTEREST -- USES THE MONTH PRECEDING THE
017100*    CURRENT PAYMENT DATE TO PICK UP ITS DAY COUNT AND YEAR
017200*    LENGTH.
017300*
017400 2535-CALC-EXACT-DAYS-INTEREST.
017500*
017600*    STEP THE CURRENT PAYMENT DATE BACK ONE MONTH INTO THE
017700*    W-PRECEDING-PMT-DATE WORK FIELDS -- INTEREST FOR THIS MONTH
017800*    IS EARNED OVER THE MONTH JUST ENDED, NOT THE MONTH THE
017900*    PAYMENT FALLS IN.
018000*
018100    MOVE W-CURR-PMT-CCYY TO W-PREC-PMT-CCYY.
018200    MOVE W-CURR-PMT-MM   TO W-PREC-PMT-MM.
018300    SUBTRACT 1 FROM W-PREC-PMT-MM.
018400    IF W-PREC-PMT-MM = ZERO
018500        MOVE 12 TO W-PREC-PMT-MM
018600        SUBTRACT 1 FROM W-PREC-PMT-CCYY.
018700
018800    MOVE W-PREC-PMT-CCYY TO W-LEAP-TEST-CCYY.
018900    PERFORM 2537-CHECK-LEAP-YEAR THRU 2537-EXIT.
019000*
019100*    W-DAYS-IN-MONTH-VALUES (SEE WSAMORT01.CBL) HOLDS THE
019200*    ORDINARY-YEAR DAY COUNT FOR EACH MONTH -- FEBRUARY IS
019300*    BUMPED TO 29 BELOW WHEN THE PRECEDING YEAR IS A LEAP YEAR.
019400*
019500    MOVE W-PREC-PMT-MM TO W-TABLE-SUB.
019600    MOVE W-DAYS-IN-MONTH-ENTRY (W-TABLE-SUB)
019700        TO W-DAYS-IN-THAT-MONTH.
019800    IF W-TABLE-SUB = 2 AND LEAP-TEST-YEAR-IS-LEAP
019900        MOVE 29 TO W-DAYS-IN-THAT-MONTH.
020000
020100    IF LEAP-TEST-YEAR-IS-LEAP
020200        MOVE 366 TO W-DAYS-IN-THAT-YEAR
020300    ELSE
020400        MOVE 365 TO W-DAYS-IN-THAT-YEAR.
020500*
020600*    W-EXACT-DAYS-RATE IS THE PORTION OF THE ANNUAL RATE EARNED
020700*    BY THIS PARTICULAR MONTH -- SHORT MONTHS AND LEAP FEBRUARY
020800*    EARN DIFFERENT SLICES OF THE SAME ANNUAL RATE.
020900*
021000    COMPUTE W-EXACT-DAYS-RATE ROUNDED =
021100        (LOAN-ANNUAL-RATE * W-DAYS-IN-THAT-MONTH)
021200            / (100 * W-DAYS-IN-THAT-YEAR).
021300
021400    COMPUTE W-INTEREST-AMOUNT ROUNDED =
021500            W-BALANCE * W-EXACT-DAYS-RATE.
021600
021700 2535-EXIT.
021800    EXIT.
021900*
022000*    STANDARD GREGORIAN LEAP-YEAR TEST -- DIVISIBLE BY 4, NOT
022100*    BY 100 UNLESS ALSO BY 400.  CALLED FROM 2535 ABOVE AND
022200*    2540 BELOW AGAINST W-LEAP-TEST-CCYY.
022300*
022400 2537-CHECK-LEAP-YEAR.
022500*
022600*    A CENTURY YEAR (DIVISIBLE BY 100) IS A LEAP YEAR ONLY IF
022700*    IT IS ALSO DIVISIBLE BY 400 -- 1900 WAS NOT A LEAP YEAR,
022800*    2000 WAS.  THE THREE DIVIDES BELOW TEST EACH RULE IN TURN
022900*    AND BAIL OUT AS SOON AS ONE OF THEM SETTLES THE ANSWER.
023000*
023100    DIVIDE W-LEAP-TEST-CCYY BY 4
023200        GIVING W-LEAP-TEST-QUOTIENT
023300        REMAINDER W-LEAP-TEST-REMAINDER.
023400    IF W-LEAP-TEST-REMAINDER NOT = ZERO
023500        MOVE "N" TO W-LEAP-TEST-SW
023600        GO TO 2537-EXIT.
023700
023800    DIVIDE W-LEAP-TEST-CCYY BY 100
023900        GIVING W-LEAP-TEST-QUOTIENT
024000        REMAINDER W-LEAP-TEST-REMAINDER.
024100    IF W-LEAP-TEST-REMAINDER NOT = ZERO
024200        MOVE "Y" TO W-LEAP-TEST-SW
024300        GO TO 2537-EXIT.
024400
024500    DIVIDE W-LEAP-TEST-CCYY BY 400
024600        GIVING W-LEAP-TEST-QUOTIENT
024700        REMAINDER W-LEAP-TEST-REMAINDER.
024800    IF W-LEAP-TEST-REMAINDER = ZERO
024900        MOVE "Y" TO W-LEAP-TEST-SW
025000    ELSE
025100        MOVE "N" TO W-LEAP-TEST-SW.
025200
025300 2537-EXIT.
025400    EXIT.
025500*
025600*    ADVANCE THE PAYMENT DATE ONE MONTH, HOLDING THE FIRST
025700*    PAYMENT DATE'S DAY-OF-MONTH -- CLIPPED TO THE LAST DAY OF
025800*    THE NEW MONTH WHEN IT IS SHORTER.
025900*
026000 2540-ADVANCE-PAYMENT-DATE.
026100    ADD 1 TO W-CURR-PMT-MM.
026200    IF W-CURR-PMT-MM IS GREATER THAN 12
026300        MOVE 1 TO W-CURR-PMT-MM
026400        ADD 1 TO W-CURR-PMT-CCYY.
026500*
026600*    ALWAYS RESTART FROM THE ORIGINAL FIRST-PAYMENT DAY-OF-
026700*    MONTH, NOT LAST MONTH'S (POSSIBLY CLIPPED) DAY -- A LOAN
026800*    FIRST DUE ON THE 31ST GOES BACK TO THE 31ST EVERY MONTH
026900*    THAT HAS ONE, EVEN AFTER A 30-DAY MONTH CLIPPED IT DOWN.
027000*
027100    MOVE LOAN-FIRST-PMT-DD TO W-CURR-PMT-DD.
027200
027300    MOVE W-CURR-PMT-CCYY TO W-LEAP-TEST-CCYY.
027400    PERFORM 2537-CHECK-LEAP-YEAR THRU 2537-EXIT.
027500
027600    MOVE W-CURR-PMT-MM TO W-TABLE-SUB.
027700    MOVE W-DAYS-IN-MONTH-ENTRY (W-TABLE-SUB)
027800        TO W-DAYS-IN-THAT-MONTH.
027900    IF W-TABLE-SUB = 2 AND LEAP-TEST-YEAR-IS-LEAP
028000        MOVE 29 TO W-DAYS-IN-THAT-MONTH.
028100
028200    IF W-CURR-PMT-DD IS GREATER THAN W-DAYS-IN-THAT-MONTH
028300        MOVE W-DAYS-IN-THAT-MONTH TO W-CURR-PMT-DD.
028400
028500 2540-EXIT.
028600    EXIT.
028700*
028800*    RATE AND PAYMENT CALCULATIONS.
028900*
029000 2510-CALCULATE-MONTHLY-RATE.
029100*
029200*    LOAN-ANNUAL-RATE ARRIVES AS A WHOLE PERCENT (e.g. 7.5, NOT
029300*    .075) -- DIVIDE BY 100 FIRST TO GET A DECIMAL RATE, THEN BY
029400*    12 TO SPREAD IT OVER THE MONTHS OF THE YEAR.
029500*
029600    COMPUTE W-MONTHLY-RATE ROUNDED = LOAN-ANNUAL-RATE / 100.
029700    COMPUTE W-MONTHLY-RATE ROUNDED = W-MONTHLY-RATE / 12.
029800
029900 2510-EXIT.
030000    EXIT.
030100*
030200*    FIXED MONTHLY PAYMENT -- ANNUITY FORMULA.  DRIVES OFF
030300*    W-PAYMT-CALC-PRINCIPAL/W-PAYMT-CALC-TERM SO 2580 BELOW CAN
030400*    RE-AMORTIZE WITH A DIFFERENT PRINCIPAL AND TERM WITHOUT A
030500*    SEPARATE COPY OF THE FORMULA.
030600*
030700 2520-CALCULATE-MONTHLY-PAYMENT.
030800*
030900*    STANDARD ANNUITY FACTOR -- (1+i)**n OVER ((1+i)**n - 1),
031000*    TIMES i, APPLIED TO THE PRINCIPAL.  BROKEN INTO SEPARATE
031100*    COMPUTE STATEMENTS SO EACH INTERMEDIATE RESULT CAN BE
031200*    ROUNDED ON ITS OWN, THE WAY THE SHOP'S OTHER INTEREST
031300*    MATH IN THIS MEMBER IS DONE.
031400*
031500    COMPUTE W-ONE-PLUS-RATE ROUNDED = 1 + W-MONTHLY-RATE.
031600    COMPUTE W-RATE-POWER ROUNDED =
031700            W-ONE-PLUS-RATE ** W-PAYMT-CALC-TERM.
031800    COMPUTE W-FACTOR-NUMERATOR ROUNDED =
031900            W-MONTHLY-RATE * W-RATE-POWER.
032000    COMPUTE W-FACTOR-DENOMINATOR ROUNDED = W-RATE-POWER - 1.
032100    COMPUTE W-ANNUITY-FACTOR ROUNDED =
032200            W-FACTOR-NUMERATOR / W-FACTOR-DENOMINATOR.
032300    COMPUTE W-MONTHLY-PAYMENT ROUNDED =
032400            W-PAYMT-CALC-PRINCIPAL * W-ANNUITY-FACTOR.
032500
032600 2520-EXIT.
032700    EXIT.
032800*
032900*    RE-AMORTIZE AFTER A DECREASE_MONTHLY_PAYMENT EARLY
033000*    PAYMENT -- NEW PRINCIPAL IS THE BALANCE PLUS ALL
033100*    DECREASE_TERM EARLY PAYMENTS SEEN AT EARLIER MONTHS.
033200*
033300 2580-REAMORTIZE-PAYMENT.
033400*
033500*    FOLDING W-DECR-TERM-RUN-TOTAL IN HERE, THEN ZEROING IT
033600*    WOULD BE WRONG -- IT IS LEFT ALONE SO A DECREASE-TERM
033700*    ENTRY SEEN BEFORE THIS RE-AMORTIZATION KEEPS COUNTING
033800*    TOWARD ANY LATER ONE AS WELL.
033900*
034000    COMPUTE W-PAYMT-CALC-PRINCIPAL =
034100            W-BALANCE + W-DECR-TERM-RUN-TOTAL.
034200    MOVE W-TERM-REMAINING TO W-PAYMT-CALC-TERM.
034300    PERFORM 2520-CALCULATE-MONTHLY-PAYMENT THRU 2520-EXIT.
034400
034500 2580-EXIT.
034600    EXIT.
034700*
034800*    LOOK UP THIS MONTH'S EARLY PAYMENT, IF ANY, FROM THE
034900*    TABLE BUILT BY PL-EXPAND-EARLY-PMTS.CBL.
035000*
035100 2570-LOOKUP-ADDITIONAL-PAYMENT.
035200*
035300*    EARLY-PMT-TABLE IS SUBSCRIPTED ONE HIGH -- SEE THE NOTE
035400*    ABOVE 2420-EXPAND-REPEATING-MONTH IN PL-EXPAND-EARLY-
035500*    PMTS.CBL FOR WHY.
035600*
035700    COMPUTE W-TABLE-SUB = W-MONTH-INDEX + 1.
035800    IF EPT-IS-PRESENT (W-TABLE-SUB)
035900        MOVE EPT-AMOUNT (W-TABLE-SUB) TO W-ADDITIONAL-AMOUNT
036000    ELSE
036100        MOVE ZERO TO W-ADDITIONAL-AMOUNT.
036200
036300 2570-EXIT.
036400    EXIT.
036500*
036600*    WRITE THE HELD SCHEDULE RECORD -- CONFIRMED FINAL BY THE
036700*    FOLLOWING MONTH'S CALCULATION (OR THE LAST MONTH OF THE
036800*    LOOP), SO IT IS SAFE TO PUT ON SCHEDULE-FILE NOW.
036900*
037000 2550-WRITE-HELD-RECORD.
037100    MOVE W-HELD-LOAN-ID            TO SCH-LOAN-ID.
037200    MOVE W-HELD-MONTH-NUMBER       TO SCH-MONTH-NUMBER.
037300    MOVE W-HELD-BALANCE            TO SCH-LOAN-BALANCE.
037400    MOVE W-HELD-DEBT-PAYMENT       TO SCH-DEBT-PAYMENT.
037500    MOVE W-HELD-INTEREST-PAYMENT   TO SCH-INTEREST-PAYMENT.
037600    MOVE W-HELD-PAYMENT-AMOUNT     TO SCH-PAYMENT-AMOUNT.
037700    MOVE W-HELD-ADDITIONAL-PAYMENT TO SCH-ADDITIONAL-PAYMENT.
037800    MOVE W-HELD-PAYMENT-DATE       TO SCH-PAYMENT-DATE.
037900    WRITE SCHEDULE-RECORD.
038000    ADD 1 TO W-MONTHS-WRITTEN.
038100    SET HELD-RECORD-ABSENT TO TRUE.
038200
038300 2550-EXIT.
038400    EXIT.
038500*
038600*    THE NEGATIVE-BALANCE GUARD TRIPPED -- CORRECT THE HELD
038700*    (NOT YET WRITTEN) RECORD FOR THE PRECEDING MONTH INTO A
038800*    PAYOFF LINE.  INTEREST, ADDITIONAL PAYMENT, BALANCE AND
038900*    MONTH NUMBER OF THAT RECORD ARE LEFT UNCHANGED.
039000*
039100 2560-CORRECT-HELD-RECORD-PAYOFF.
039200*
039300*    A LOAN WHOSE VERY FIRST MONTH OVERPAYS (TERM OF ONE MONTH
039400*    OR A TINY PRINCIPAL) HAS NO HELD RECORD YET -- NOTHING TO
039500*    CORRECT, SO FALL THROUGH WITHOUT WRITING ANYTHING.
039600*
039700    IF HELD-RECORD-ABSENT
039800        GO TO 2560-EXIT.
039900*
040000*    THE HELD RECORD'S BALANCE AND INTEREST WERE ALREADY RIGHT
040100*    FOR ITS OWN MONTH -- ONLY THE PAYMENT AND DEBT-PAYMENT
040200*    FIELDS NEED CORRECTING SO THE PAYMENT EXACTLY RETIRES THE
040300*    REMAINING BALANCE INSTEAD OF OVERSHOOTING IT.
040400*
040500    COMPUTE W-HELD-PAYMENT-AMOUNT =
040600            W-HELD-BALANCE + W-HELD-INTEREST-PAYMENT.
040700    MOVE W-HELD-BALANCE TO W-HELD-DEBT-PAYMENT.
040800    PERFORM 2550-WRITE-HELD-RECORD THRU 2550-EXIT.
040900
041000 2560-EXIT.
041100    EXIT.
