000100*----------------------------------------------------------------
000200*    FDSCHED.CBL
000300*    Record layout for the SCHEDULE output file -- one line per
000400*    month of a calculated loan.  SCH-LOAN-BALANCE is the
000500*    balance owed BEFORE this month's payment is applied.
000600*    COPY'd into FILE SECTION of AMORTIZATION-SCHEDULE-CALC.
000700*----------------------------------------------------------------
000800    FD  SCHEDULE-FILE
000900        LABEL RECORDS ARE OMITTED.
001000
001100    01  SCHEDULE-RECORD.
001110*            KEY BACK TO THE LOAN RECORD THIS MONTH BELONGS TO.
001200         05  SCH-LOAN-ID                PIC X(08).
001210*            ZERO-ORIGIN MONTH NUMBER (SEE W-MONTH-INDEX).
001300         05  SCH-MONTH-NUMBER           PIC 9(03).
001310*            BALANCE OWED BEFORE THIS MONTH'S PAYMENT IS
001320*            APPLIED.
001400         05  SCH-LOAN-BALANCE           PIC S9(11)V99.
001410*            PRINCIPAL PORTION OF THIS MONTH'S PAYMENT.
001500         05  SCH-DEBT-PAYMENT           PIC S9(11)V99.
001510*            INTEREST PORTION OF THIS MONTH'S PAYMENT.
001600         05  SCH-INTEREST-PAYMENT       PIC S9(11)V99.
001610*            TOTAL PAYMENT -- PRINCIPAL PLUS INTEREST.
001700         05  SCH-PAYMENT-AMOUNT         PIC S9(11)V99.
001710*            EARLY PAYMENT APPLIED THIS MONTH, IF ANY.
001800         05  SCH-ADDITIONAL-PAYMENT     PIC S9(11)V99.
001810*            ZERO WHEN THE LOAN CARRIED NO FIRST-PAYMENT-DATE.
001900         05  SCH-PAYMENT-DATE           PIC 9(08).
002000         05  FILLER                     PIC X(06).
