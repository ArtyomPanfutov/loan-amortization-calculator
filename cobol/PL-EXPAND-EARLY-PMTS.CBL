000100*----------------------------------------------------------------
000200*    PL-EXPAND-EARLY-PMTS.CBL
000300*    Shared paragraphs -- takes the RAW-EARLY-PMT-TABLE buffered
000400*    for the current loan and expands each entry into
000500*    EARLY-PMT-TABLE, one slot per affected month.  An entry
000600*    with EP-REPEAT-SINGLE fills one month; EP-REPEAT-TO-END
000700*    fills every month from EP-MONTH-NUMBER through the end of
000800*    the loan term; EP-REPEAT-TO-CERTAIN-MO fills every month
000900*    from EP-MONTH-NUMBER up to, but not including,
001000*    EP-REPEAT-TO-MONTH.  COPY'd at the bottom of the
001100*    PROCEDURE DIVISION of AMORTIZATION-SCHEDULE-CALC.
001150*
001160*    03/22/02  REM  DEV-0519   THE OLD SINGLE LEFT-TO-RIGHT PASS
001170*                              THROUGH RAW-EARLY-PMT-TABLE LET A
001180*                              SINGLE ENTRY THAT SORTED AFTER THE
001190*                              REPEATING ENTRY WIN AN OVERLAPPING
001200*                              MONTH.  SPLIT 2400 INTO TWO PASSES
001210*                              -- ALL SINGLES FIRST, THEN THE ONE
001220*                              REPEATING ENTRY -- SO THE REPEATING
001230*                              EXPANSION ALWAYS OVERWRITES A
001240*                              SINGLE AT THE SAME MONTH, NO MATTER
001250*                              WHERE EACH FELL IN THE INPUT FILE.
001300*----------------------------------------------------------------
001400 2400-EXPAND-EARLY-PAYMENTS.
001500    PERFORM 2405-CLEAR-EARLY-PMT-TABLE THRU 2405-EXIT
001600        VARYING EPT-IDX FROM 1 BY 1
001700        UNTIL EPT-IDX GREATER THAN LOAN-TERM-MONTHS.
001800
001900    MOVE "N" TO W-REPEAT-FOUND-SW.
002000*
002100*    PASS ONE -- PLACE EVERY SINGLE-MONTH ENTRY.  RUNS BEFORE
002200*    THE REPEATING PASS BELOW SO THAT IF A REPEATING ENTRY
002300*    OVERLAPS ONE OF THESE MONTHS, THE REPEATING EXPANSION WILL
002400*    OVERWRITE IT, NOT THE OTHER WAY AROUND -- REGARDLESS OF
002500*    WHICH ENTRY CAME FIRST IN RAW-EARLY-PMT-TABLE.
002600*
002700    PERFORM 2410-PLACE-ONE-SINGLE-ENTRY THRU 2410-EXIT
002800        VARYING RAW-EP-IDX FROM 1 BY 1
002900        UNTIL RAW-EP-IDX GREATER THAN W-RAW-EARLY-PMT-COUNT.
003000*
003100*    PASS TWO -- FIND AND EXPAND THE FIRST NON-SINGLE (REPEATING)
003200*    ENTRY, IF ANY.  ONLY THE FIRST ONE IN INPUT ORDER IS HONORED
003300*    -- ANY FURTHER REPEATING EARLY PAYMENT ON THIS LOAN IS
003400*    DROPPED, PER THE VALIDATOR'S ONE-REPEATING-ENTRY-PER-LOAN
003500*    ASSUMPTION.
003600*
003700    PERFORM 2415-FIND-AND-EXPAND-REPEAT THRU 2415-EXIT
003800        VARYING RAW-EP-IDX FROM 1 BY 1
003900        UNTIL RAW-EP-IDX GREATER THAN W-RAW-EARLY-PMT-COUNT
004000           OR REPEATING-EARLY-PMT-FOUND.
004100
004200 2400-EXIT.
004300    EXIT.
004400
004500 2405-CLEAR-EARLY-PMT-TABLE.
004600    MOVE "N" TO EPT-PRESENT-SW (EPT-IDX).
004700    MOVE ZERO TO EPT-AMOUNT (EPT-IDX).
004800    MOVE SPACE TO EPT-STRATEGY (EPT-IDX).
004900
005000 2405-EXIT.
005100    EXIT.
005200
005300 2410-PLACE-ONE-SINGLE-ENTRY.
005400    IF RAW-EP-REPEAT (RAW-EP-IDX) = "S"
005500        PERFORM 2450-EXPAND-ONE-MONTH THRU 2450-EXIT.
005600*
005700*    NON-SINGLE ENTRIES ARE SKIPPED HERE -- THEY ARE PICKED UP
005800*    BY 2415-FIND-AND-EXPAND-REPEAT IN PASS TWO, BELOW.
005900*
006000 2410-EXIT.
006100    EXIT.
006200
006300*
006400*    LOCATES THE FIRST NON-SINGLE (REPEATING) ENTRY IN
006500*    RAW-EARLY-PMT-TABLE AND EXPANDS IT ACROSS EVERY MONTH IT
006600*    COVERS.  THE VARYING/UNTIL CLAUSE ON THE PERFORM OF THIS
006700*    PARAGRAPH (IN 2400 ABOVE) STOPS THE SCAN THE INSTANT
006800*    REPEATING-EARLY-PMT-FOUND GOES TRUE, SO ONLY THE FIRST SUCH
006900*    ENTRY IS EVER EXPANDED.
007000 2415-FIND-AND-EXPAND-REPEAT.
007100    IF RAW-EP-REPEAT (RAW-EP-IDX) = "S"
007200        GO TO 2415-EXIT.
007300
007400    SET REPEATING-EARLY-PMT-FOUND TO TRUE.
007500
007600    IF RAW-EP-REPEAT (RAW-EP-IDX) = "E"
007700        COMPUTE W-EXPAND-UPPER-BOUND = LOAN-TERM-MONTHS - 1
007800    ELSE
007900        COMPUTE W-EXPAND-UPPER-BOUND =
008000                RAW-EP-REPEAT-TO-MONTH (RAW-EP-IDX) - 1.
008100
008200    PERFORM 2420-EXPAND-REPEATING-MONTH THRU 2420-EXIT
008300        VARYING W-EXPAND-MONTH
008400        FROM RAW-EP-MONTH-NUMBER (RAW-EP-IDX) BY 1
008500        UNTIL W-EXPAND-MONTH GREATER THAN W-EXPAND-UPPER-BOUND.
008600
008700 2415-EXIT.
008800    EXIT.
008900
009000*
009100*    EARLY-PMT-TABLE IS SUBSCRIPTED ONE HIGH -- ENTRY (MONTH + 1)
009200*    HOLDS THE EARLY PAYMENT FOR MONTH NUMBER MONTH, THE SAME
009300*    CONVENTION 2405 ABOVE CLEARS BY AND
009400*    2570-LOOKUP-ADDITIONAL-PAYMENT IN PL-CALC-SCHEDULE.CBL
009500*    LOOKS UP BY.  RUNS SECOND (PASS TWO), AFTER EVERY SINGLE
009600*    ENTRY IS ALREADY IN PLACE, SO A REPEATING MONTH ALWAYS
009700*    OVERWRITES A SINGLE ENTRY AT THE SAME MONTH.
009800 2420-EXPAND-REPEATING-MONTH.
009900    MOVE "Y" TO EPT-PRESENT-SW (W-EXPAND-MONTH + 1).
010000    MOVE RAW-EP-AMOUNT (RAW-EP-IDX)
010100        TO EPT-AMOUNT (W-EXPAND-MONTH + 1).
010200    MOVE RAW-EP-STRATEGY (RAW-EP-IDX)
010300        TO EPT-STRATEGY (W-EXPAND-MONTH + 1).
010400
010500 2420-EXIT.
010600    EXIT.
010700
010800*
010900*    PLACES ONE EP-REPEAT-SINGLE ENTRY INTO EARLY-PMT-TABLE AT
011000*    ITS OWN MONTH NUMBER.  CALLED ONLY FROM PASS ONE, ABOVE.
011100 2450-EXPAND-ONE-MONTH.
011200    MOVE RAW-EP-MONTH-NUMBER (RAW-EP-IDX) TO W-EXPAND-MONTH.
011300    MOVE "Y" TO EPT-PRESENT-SW (W-EXPAND-MONTH + 1).
011400    MOVE RAW-EP-AMOUNT (RAW-EP-IDX)
011500        TO EPT-AMOUNT (W-EXPAND-MONTH + 1).
011600    MOVE RAW-EP-STRATEGY (RAW-EP-IDX)
011700        TO EPT-STRATEGY (W-EXPAND-MONTH + 1).
011800
011900 2450-EXIT.
012000    EXIT.
