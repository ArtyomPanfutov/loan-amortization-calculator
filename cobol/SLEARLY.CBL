000100*----------------------------------------------------------------
000200*    SLEARLY.CBL
000300*    FILE-CONTROL entry for the EARLY-PAYMENT input file -- zero
000400*    or more records per loan, grouped by loan-id and in the
000500*    same relative order as the LOAN file.
000600*    COPY'd into FILE-CONTROL of AMORTIZATION-SCHEDULE-CALC.
000700*----------------------------------------------------------------
000800    SELECT EARLY-PAYMENT-FILE
000900         ASSIGN TO EARLYIN
001000         ORGANIZATION IS LINE SEQUENTIAL.
