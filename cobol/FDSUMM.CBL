000100*----------------------------------------------------------------
000200*    FDSUMM.CBL
000300*    Record layout for the SUMMARY output file -- one record per
000400*    loan read, whether it calculated cleanly or was rejected by
000500*    the input validator.  SUM-STATUS of "OK" means the loan
000600*    calculated; any other value is one of the error codes
000700*    listed in PL-VALIDATE-LOAN.CBL.
000800*    COPY'd into FILE SECTION of AMORTIZATION-SCHEDULE-CALC.
000900*----------------------------------------------------------------
001000    FD  SUMMARY-FILE
001100        LABEL RECORDS ARE OMITTED.
001200
001300    01  LOAN-SUMMARY-RECORD.
001310*            KEY BACK TO THE LOAN RECORD THIS SUMMARY CAME FROM.
001400         05  SUM-LOAN-ID                PIC X(08).
001410*            FIXED MONTHLY PAYMENT -- ZERO WHEN THE LOAN WAS
001420*            REJECTED BY THE VALIDATOR.
001500         05  SUM-MONTHLY-PAYMENT        PIC S9(11)V99.
001510*            TOTAL INTEREST PAID OVER THE LIFE OF THE LOAN.
001600         05  SUM-OVERPAYMENT            PIC S9(11)V99.
001610*            SCHEDULE LINES ACTUALLY WRITTEN FOR THIS LOAN.
001700         05  SUM-MONTHS-WRITTEN         PIC 9(03).
001710*            "OK" IF CALCULATED, ELSE ONE OF THE ERROR CODES IN
001720*            PL-VALIDATE-LOAN.CBL.
001800         05  SUM-STATUS                 PIC X(02).
001900         05  FILLER                     PIC X(11).
