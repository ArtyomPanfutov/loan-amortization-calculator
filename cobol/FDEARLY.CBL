000100*----------------------------------------------------------------
000200*    FDEARLY.CBL
000300*    Record layout for the EARLY-PAYMENT input file.
000400*    COPY'd into FILE SECTION of AMORTIZATION-SCHEDULE-CALC.
000500*
000600*    EP-STRATEGY tells the calculator what an extra payment
000700*    does to the loan --  T = shorten the term (DECREASE-TERM),
000800*    M = shrink the monthly payment (DECREASE-MONTHLY-PAYMENT).
000900*    EP-REPEAT tells the expander how far to copy a single entry
001000*    across months before calculation begins -- S = that month
001100*    only, E = every month to the end of the term, C = every
001200*    month up to (but not including) EP-REPEAT-TO-MONTH.
001300*----------------------------------------------------------------
001400    FD  EARLY-PAYMENT-FILE
001500        LABEL RECORDS ARE OMITTED.
001600
001700    01  EARLY-PAYMENT-RECORD.
001710*            MATCHES LOAN-ID ON LOAN-RECORD -- SEE THE READ-
001720*            AHEAD LOGIC IN 2200-COLLECT-EARLY-PAYMENTS.
001800         05  EP-LOAN-ID                 PIC X(08).
001810*            FIRST (OR ONLY) MONTH THIS ENTRY APPLIES TO.
001900         05  EP-MONTH-NUMBER            PIC 9(03).
001910*            EXTRA PAYMENT AMOUNT.
002000         05  EP-AMOUNT                  PIC S9(11)V99.
002100         05  EP-STRATEGY                PIC X(01).
002200             88  EP-STRATEGY-DECR-TERM      VALUE "T".
002300             88  EP-STRATEGY-DECR-PAYMENT   VALUE "M".
002400         05  EP-REPEAT                  PIC X(01).
002500             88  EP-REPEAT-SINGLE           VALUE "S".
002600             88  EP-REPEAT-TO-END           VALUE "E".
002700             88  EP-REPEAT-TO-CERTAIN-MO    VALUE "C".
002710*            ONLY MEANINGFUL WHEN EP-REPEAT-TO-CERTAIN-MO --
002720*            THE EXPANSION STOPS BEFORE, NOT ON, THIS MONTH.
002800         05  EP-REPEAT-TO-MONTH         PIC 9(03).
002900         05  FILLER                     PIC X(11).
