000100*----------------------------------------------------------------
000200*    WSAMORT01.CBL
000300*    Working storage for AMORTIZATION-SCHEDULE-CALC -- run
000400*    switches, counters, the early-payment work tables and all
000500*    intermediate fields used by the annuity calculation.
000600*    COPY'd into WORKING-STORAGE SECTION.
000700*----------------------------------------------------------------
000800*
000900*    RUN SWITCHES.
001000*
001100    01  W-RUN-SWITCHES.
001200*        W-LOANS-SW -- SET BY 2100-READ-LOAN-RECORD'S AT END
001210*        CLAUSE.  DRIVES THE MAIN PROCESSING LOOP IN 0100-MAIN-
001220*        LOGIC.
001230         05  W-LOANS-SW                 PIC X(01) VALUE "N".
001300             88  LOANS-AT-END               VALUE "Y".
001400             88  LOANS-NOT-AT-END            VALUE "N".
001410*        W-EARLY-PMTS-SW -- SET BY 2260-READ-EARLY-PAYMENT-
001420*        RECORD'S AT END CLAUSE.  STOPS 2200-COLLECT-EARLY-
001430*        PAYMENTS' READ-AHEAD LOOP.
001500         05  W-EARLY-PMTS-SW            PIC X(01) VALUE "N".
001600             88  EARLY-PAYMENTS-AT-END      VALUE "Y".
001700             88  EARLY-PAYMENTS-NOT-AT-END   VALUE "N".
001710*        W-LOAN-VALID-SW -- SET BY PL-VALIDATE-LOAN.CBL, TESTED
001720*        BY 2000-PROCESS-ONE-LOAN TO DECIDE WHETHER TO CALCULATE
001730*        OR REJECT THE LOAN.  DEFAULTS TO "Y" SO A LOAN WITH NO
001740*        EARLY PAYMENTS AT ALL STILL FALLS THROUGH VALID.
001800         05  W-LOAN-VALID-SW            PIC X(01) VALUE "Y".
001900             88  LOAN-IS-VALID              VALUE "Y".
002000             88  LOAN-IS-INVALID            VALUE "N".
002010*        W-SCHEDULE-DONE-SW -- SET BY 2505-CALC-ONE-MONTH WHEN
002020*        THE NEGATIVE-BALANCE PAYOFF GUARD TRIPS OR THE LAST
002030*        MONTH OF THE TERM IS REACHED.
002100         05  W-SCHEDULE-DONE-SW         PIC X(01) VALUE "N".
002200             88  SCHEDULE-IS-DONE           VALUE "Y".
002300             88  SCHEDULE-NOT-DONE          VALUE "N".
002310*        W-HELD-RECORD-SW -- TRACKS WHETHER W-HELD-SCHEDULE-
002320*        RECORD, BELOW, HOLDS A MONTH NOT YET WRITTEN TO
002330*        SCHEDULE-FILE.
002400         05  W-HELD-RECORD-SW           PIC X(01) VALUE "N".
002500             88  HELD-RECORD-PRESENT        VALUE "Y".
002600             88  HELD-RECORD-ABSENT         VALUE "N".
002610*        W-REPEAT-FOUND-SW -- SET THE FIRST TIME
002620*        2415-FIND-AND-EXPAND-REPEAT LOCATES A NON-SINGLE EARLY
002630*        PAYMENT ENTRY, SO A SECOND ONE ON THE SAME LOAN IS
002640*        IGNORED.
002700         05  W-REPEAT-FOUND-SW          PIC X(01) VALUE "N".
002800             88  REPEATING-EARLY-PMT-FOUND  VALUE "Y".
002900         05  FILLER                     PIC X(10).
003000*
003100*    RUN COUNTERS -- ALL COMP PER SHOP STANDARD.
003200*
003300    01  W-RUN-COUNTERS.
003310*        LOANS READ, CALCULATED AND REJECTED -- PRINTED ON THE
003320*        RUN CONTROL REPORT BY 9100-DISPLAY-CONTROL-REPORT.
003400         05  W-LOANS-READ               PIC 9(07) COMP.
003500         05  W-LOANS-CALCULATED         PIC 9(07) COMP.
003600         05  W-LOANS-REJECTED           PIC 9(07) COMP.
003610*        W-MONTH-INDEX -- ZERO-ORIGIN MONTH COUNTER DRIVING THE
003620*        2505-CALC-ONE-MONTH VARYING LOOP.
003700         05  W-MONTH-INDEX              PIC 9(03) COMP.
003710*        W-TERM-REMAINING -- MONTHS LEFT AFTER THE CURRENT ONE,
003720*        USED TO SPOT THE LAST MONTH AND TO DRIVE RE-
003730*        AMORTIZATION IN 2580-REAMORTIZE-PAYMENT.
003800         05  W-TERM-REMAINING           PIC 9(03) COMP.
003810*        W-MONTHS-WRITTEN -- ACTUAL SCHEDULE LINES WRITTEN FOR
003820*        THIS LOAN, STORED ON LOAN-SUMMARY-RECORD.
003900         05  W-MONTHS-WRITTEN           PIC 9(03) COMP.
003910*        W-RAW-EARLY-PMT-COUNT -- ENTRIES BUFFERED INTO RAW-
003920*        EARLY-PMT-TABLE FOR THE CURRENT LOAN BY 2200-COLLECT-
003930*        EARLY-PAYMENTS.
004000         05  W-RAW-EARLY-PMT-COUNT      PIC 9(03) COMP.
004010*        W-TABLE-SUB -- SUBSCRIPT INTO EARLY-PMT-TABLE, ALWAYS
004020*        SET TO MONTH-NUMBER + 1 (SEE THE NOTE ON THE 1-ORIGIN
004030*        CONVENTION IN PL-EXPAND-EARLY-PMTS.CBL).
004100         05  W-TABLE-SUB                PIC 9(03) COMP.
004110*        W-EXPAND-UPPER-BOUND -- LAST MONTH NUMBER A REPEATING
004120*        EARLY PAYMENT COVERS, COMPUTED IN 2415-FIND-AND-EXPAND-
004130*        REPEAT.
004200         05  W-EXPAND-UPPER-BOUND       PIC 9(03) COMP.
004210*        W-EXPAND-SOURCE-IDX -- UNUSED SPARE SUBSCRIPT, KEPT FOR
004220*        SYMMETRY WITH THE OTHER EXPANSION WORK FIELDS.
004300         05  W-EXPAND-SOURCE-IDX        PIC 9(03) COMP.
004310*        W-EXPAND-MONTH -- MONTH NUMBER CURRENTLY BEING FILLED
004320*        INTO EARLY-PMT-TABLE BY 2420-EXPAND-REPEATING-MONTH OR
004330*        2450-EXPAND-ONE-MONTH.
004400         05  W-EXPAND-MONTH             PIC 9(03) COMP.
004500         05  FILLER                     PIC X(08).
004600*
004700*    RUN AND LOAN OVERPAYMENT ACCUMULATORS -- ZONED, THIS SHOP
004800*    DOES NOT PACK MONEY.
004900*
005000    01  W-RUN-TOTALS.
005010*        W-RUN-TOTAL-OVERPAYMENT -- SUM OF EVERY CALCULATED
005020*        LOAN'S W-LOAN-OVERPAYMENT, ROLLED FORWARD BY 2600-
005030*        ASSEMBLE-LOAN-SUMMARY AND SHOWN ON THE CONTROL REPORT.
005100         05  W-RUN-TOTAL-OVERPAYMENT    PIC S9(11)V99 VALUE ZERO.
005110*        W-LOAN-OVERPAYMENT -- TOTAL INTEREST PAID ON THIS ONE
005120*        LOAN, ACCUMULATED MONTH BY MONTH IN 2505-CALC-ONE-MONTH.
005200         05  W-LOAN-OVERPAYMENT         PIC S9(11)V99 VALUE ZERO.
005210*        W-RUN-TOTAL-OVERPAY-ED -- EDITED FORM OF THE RUN TOTAL
005220*        FOR DISPLAY ON THE CONTROL REPORT.
005300         05  W-RUN-TOTAL-OVERPAY-ED     PIC Z,ZZZ,ZZZ,ZZ9.99-.
005400         05  FILLER                     PIC X(10).
005500*
005600*    LOAN ERROR STATUS -- SET BY PL-VALIDATE-LOAN.CBL, USED BY
005700*    2600-ASSEMBLE-LOAN-SUMMARY.
005800*
005900    77  W-LOAN-ERROR-STATUS            PIC X(02) VALUE SPACES.
006000*
006100*    CURRENT PAYMENT DATE -- ADVANCED ONE MONTH PER SCHEDULE
006200*    LINE.  REDEFINED SO 2540-ADVANCE-PAYMENT-DATE CAN STEP
006300*    THE MONTH AND YEAR COMPONENTS SEPARATELY.
006400*
006500    01  W-CURRENT-PAYMENT-DATE         PIC 9(08) VALUE ZERO.
006600    01  W-CURRENT-PMT-DATE-R REDEFINES
006700            W-CURRENT-PAYMENT-DATE.
006710*        CCYY/MM/DD BROKEN OUT SO 2540-ADVANCE-PAYMENT-DATE CAN
006720*        ADD TO THE MONTH AND ROLL THE YEAR WITHOUT RE-EDITING
006730*        THE WHOLE 8-DIGIT DATE.
006800         05  W-CURR-PMT-CCYY            PIC 9(04).
006900         05  W-CURR-PMT-MM              PIC 9(02).
007000         05  W-CURR-PMT-DD              PIC 9(02).
007100*
007200*    PRECEDING MONTH'S PAYMENT DATE -- KEPT SO THE EXACT-DAYS
007300*    INTEREST METHOD CAN COUNT THE DAYS BETWEEN THE TWO DATES.
007400*
007500    01  W-PRECEDING-PMT-DATE           PIC 9(08) VALUE ZERO.
007600    01  W-PRECEDING-PMT-DATE-R REDEFINES
007700            W-PRECEDING-PMT-DATE.
007800         05  W-PREC-PMT-CCYY            PIC 9(04).
007900         05  W-PREC-PMT-MM              PIC 9(02).
008000         05  W-PREC-PMT-DD              PIC 9(02).
008100*
008200*    DAYS-IN-MONTH LOOKUP -- FEBRUARY CARRIED AS 28, ADJUSTED
008300*    TO 29 IN 2537-CHECK-LEAP-YEAR WHEN THE YEAR CALLS FOR IT.
008400*
008500    01  W-DAYS-IN-MONTH-VALUES.
008600         05  FILLER  PIC 9(02)  VALUE 31.
008700         05  FILLER  PIC 9(02)  VALUE 28.
008800         05  FILLER  PIC 9(02)  VALUE 31.
008900         05  FILLER  PIC 9(02)  VALUE 30.
009000         05  FILLER  PIC 9(02)  VALUE 31.
009100         05  FILLER  PIC 9(02)  VALUE 30.
009200         05  FILLER  PIC 9(02)  VALUE 31.
009300         05  FILLER  PIC 9(02)  VALUE 31.
009400         05  FILLER  PIC 9(02)  VALUE 30.
009500         05  FILLER  PIC 9(02)  VALUE 31.
009600         05  FILLER  PIC 9(02)  VALUE 30.
009700         05  FILLER  PIC 9(02)  VALUE 31.
009800    01  W-DAYS-IN-MONTH-TABLE REDEFINES
009900            W-DAYS-IN-MONTH-VALUES.
009910*        SUBSCRIPTED 1 THRU 12 BY CALENDAR MONTH NUMBER -- SEE
009920*        2535-CALC-EXACT-DAYS-INTEREST AND 2540-ADVANCE-PAYMENT-
009930*        DATE, BOTH OF WHICH MOVE THE MONTH NUMBER TO W-TABLE-
009940*        SUB BEFORE SUBSCRIPTING THIS TABLE.
010000         05  W-DAYS-IN-MONTH-ENTRY  PIC 9(02) OCCURS 12 TIMES.
010100*
010200*    LEAP-YEAR TEST WORK FIELDS -- SHARED BY 2537-CHECK-LEAP-
010300*    YEAR, WHICH IS CALLED FROM BOTH THE EXACT-DAYS INTEREST
010400*    LOGIC AND THE PAYMENT-DATE-ADVANCE LOGIC.
010500*
010600    77  W-LEAP-TEST-CCYY               PIC 9(04) COMP.
010700    77  W-LEAP-TEST-QUOTIENT           PIC 9(04) COMP.
010800    77  W-LEAP-TEST-REMAINDER          PIC 9(04) COMP.
010900    01  W-LEAP-TEST-SW                 PIC X(01) VALUE "N".
011000         88  LEAP-TEST-YEAR-IS-LEAP        VALUE "Y".
011100    77  W-DAYS-IN-THAT-MONTH           PIC 9(02) COMP.
011200    77  W-DAYS-IN-THAT-YEAR            PIC 9(03) COMP.
011300*
011400*    ANNUITY-FACTOR AND RATE WORK FIELDS -- CARRIED TO FIFTEEN
011500*    DECIMAL PLACES SO EACH DIVISION IS ROUNDED SEPARATELY, PER
011600*    THE CALCULATION SPEC.
011700*
011800    01  W-CALC-FIELDS.
011810*        W-MONTHLY-RATE -- LOAN-ANNUAL-RATE REDUCED TO A MONTHLY
011820*        DECIMAL RATE BY 2510-CALCULATE-MONTHLY-RATE.
011900         05  W-MONTHLY-RATE             PIC S9(03)V9(15).
011910*        W-ONE-PLUS-RATE, W-RATE-POWER, W-FACTOR-NUMERATOR,
011920*        W-FACTOR-DENOMINATOR, W-ANNUITY-FACTOR -- INTERMEDIATE
011930*        RESULTS OF THE ANNUITY FORMULA IN 2520-CALCULATE-
011940*        MONTHLY-PAYMENT.
012000         05  W-ONE-PLUS-RATE            PIC S9(03)V9(15).
012100         05  W-RATE-POWER               PIC S9(09)V9(15).
012200         05  W-FACTOR-NUMERATOR         PIC S9(09)V9(15).
012300         05  W-FACTOR-DENOMINATOR       PIC S9(09)V9(15).
012400         05  W-ANNUITY-FACTOR           PIC S9(09)V9(15).
012410*        W-EXACT-DAYS-RATE -- DAY-WEIGHTED MONTHLY RATE COMPUTED
012420*        BY 2535-CALC-EXACT-DAYS-INTEREST.
012500         05  W-EXACT-DAYS-RATE          PIC S9(03)V9(15).
012600         05  FILLER                     PIC X(06).
012700*
012800*    MONEY WORK FIELDS -- ZONED DISPLAY, SAME WIDTH AS THE
012900*    SCHEDULE AND SUMMARY RECORD FIELDS THEY FEED.
013000*
013100    01  W-MONEY-FIELDS.
013110*        W-BALANCE -- PRINCIPAL OWED BEFORE THE CURRENT MONTH'S
013120*        PAYMENT, CARRIED FORWARD MONTH TO MONTH BY 2505-CALC-
013130*        ONE-MONTH.
013200         05  W-BALANCE                  PIC S9(11)V99.
013210*        W-MONTHLY-PAYMENT -- FIXED PAYMENT FROM 2520-CALCULATE-
013220*        MONTHLY-PAYMENT, RECOMPUTED BY 2580-REAMORTIZE-PAYMENT
013230*        WHEN A DECREASE-MONTHLY-PAYMENT EARLY PAYMENT LANDS.
013300         05  W-MONTHLY-PAYMENT          PIC S9(11)V99.
013310*        W-INTEREST-AMOUNT, W-PRINCIPAL-AMOUNT, W-PAYMENT-AMOUNT
013320*        -- THE THREE PIECES OF THE CURRENT MONTH'S PAYMENT.
013400         05  W-INTEREST-AMOUNT          PIC S9(11)V99.
013500         05  W-PRINCIPAL-AMOUNT         PIC S9(11)V99.
013600         05  W-PAYMENT-AMOUNT           PIC S9(11)V99.
013610*        W-ADDITIONAL-AMOUNT -- THIS MONTH'S EARLY PAYMENT, IF
013620*        ANY, LOOKED UP BY 2570-LOOKUP-ADDITIONAL-PAYMENT.
013700         05  W-ADDITIONAL-AMOUNT        PIC S9(11)V99.
013710*        W-DECR-TERM-RUN-TOTAL -- RUNNING SUM OF ALL DECREASE-
013720*        TERM EARLY PAYMENTS SEEN SO FAR ON THIS LOAN, ADDED
013730*        BACK INTO PRINCIPAL WHEN 2580-REAMORTIZE-PAYMENT RUNS.
013800         05  W-DECR-TERM-RUN-TOTAL      PIC S9(11)V99.
013810*        W-PAYMT-CALC-PRINCIPAL/W-PAYMT-CALC-TERM (BELOW) -- THE
013820*        GENERIC PRINCIPAL/TERM PAIR 2520-CALCULATE-MONTHLY-
013830*        PAYMENT WORKS FROM, SO IT CAN BE REUSED UNCHANGED BY
013840*        2580-REAMORTIZE-PAYMENT.
013900         05  W-PAYMT-CALC-PRINCIPAL     PIC S9(11)V99.
014000         05  FILLER                     PIC X(10).
014100    77  W-PAYMT-CALC-TERM              PIC 9(03) COMP.
014200*
014300*    HELD SCHEDULE RECORD -- ONE SCHEDULE LINE HELD BACK A
014400*    MONTH SO THE NEGATIVE-BALANCE GUARD CAN CORRECT IT INTO A
014500*    PAYOFF LINE BEFORE IT IS ACTUALLY WRITTEN.  SEE
014600*    2550-WRITE-HELD-RECORD AND 2560-CORRECT-HELD-RECORD-PAYOFF.
014700*
014800    01  W-HELD-SCHEDULE-RECORD.
014810*        MIRRORS SCHEDULE-RECORD FIELD FOR FIELD -- MOVED OUT TO
014820*        SCH- FIELDS AND WRITTEN BY 2550-WRITE-HELD-RECORD.
014900         05  W-HELD-LOAN-ID             PIC X(08).
015000         05  W-HELD-MONTH-NUMBER        PIC 9(03).
015100         05  W-HELD-BALANCE             PIC S9(11)V99.
015200         05  W-HELD-DEBT-PAYMENT        PIC S9(11)V99.
015300         05  W-HELD-INTEREST-PAYMENT    PIC S9(11)V99.
015400         05  W-HELD-PAYMENT-AMOUNT      PIC S9(11)V99.
015500         05  W-HELD-ADDITIONAL-PAYMENT  PIC S9(11)V99.
015600         05  W-HELD-PAYMENT-DATE        PIC 9(08).
015700         05  FILLER                     PIC X(08).
015800*
015900*    EARLY-PAYMENT WORK TABLES.
016000*
016100*    RAW-EARLY-PMT-TABLE HOLDS THE EARLY-PAYMENT RECORDS AS
016200*    READ FOR THE CURRENT LOAN, BEFORE EXPANSION.
016300*
016400    01  RAW-EARLY-PMT-TABLE.
016500         05  RAW-EARLY-PMT-ENTRY OCCURS 999 TIMES
016600                 INDEXED BY RAW-EP-IDX.
016610*            ONE ENTRY PER RECORD READ FOR THIS LOAN FROM
016620*            EARLY-PAYMENT-FILE -- SEE 2250-BUFFER-EARLY-PAYMENT.
016700             10  RAW-EP-MONTH-NUMBER    PIC 9(03).
016800             10  RAW-EP-AMOUNT          PIC S9(11)V99.
016900             10  RAW-EP-STRATEGY        PIC X(01).
017000             10  RAW-EP-REPEAT          PIC X(01).
017100             10  RAW-EP-REPEAT-TO-MONTH PIC 9(03).
017200*
017300*    EARLY-PMT-TABLE HOLDS ONE EXPANDED ENTRY PER MONTH OF THE
017400*    LOAN TERM, SUBSCRIPTED BY MONTH NUMBER.
017500*
017600    01  EARLY-PMT-TABLE.
017700         05  EARLY-PMT-ENTRY OCCURS 999 TIMES
017800                 INDEXED BY EPT-IDX.
017810*            BUILT BY PL-EXPAND-EARLY-PMTS.CBL, READ BY
017820*            2570-LOOKUP-ADDITIONAL-PAYMENT.  ENTRY (MONTH + 1)
017830*            HOLDS THE EARLY PAYMENT FOR MONTH NUMBER MONTH.
017900             10  EPT-PRESENT-SW         PIC X(01) VALUE "N".
018000                 88  EPT-IS-PRESENT         VALUE "Y".
018100             10  EPT-AMOUNT             PIC S9(11)V99.
018200             10  EPT-STRATEGY           PIC X(01).
