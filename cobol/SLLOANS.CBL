000100*----------------------------------------------------------------
000200*    SLLOANS.CBL
000300*    FILE-CONTROL entry for the LOAN input file -- one record
000400*    per loan to be amortized, read in file order.
000500*    COPY'd into FILE-CONTROL of AMORTIZATION-SCHEDULE-CALC.
000600*----------------------------------------------------------------
000700    SELECT LOAN-FILE
000800         ASSIGN TO LOANIN
000900         ORGANIZATION IS LINE SEQUENTIAL.
