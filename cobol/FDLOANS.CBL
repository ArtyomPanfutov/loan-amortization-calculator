000100*----------------------------------------------------------------
000200*    FDLOANS.CBL
000300*    Record layout for the LOAN input file.
000400*    COPY'd into FILE SECTION of AMORTIZATION-SCHEDULE-CALC.
000500*
000600*    LOAN-FIRST-PMT-DATE of zeros means no first payment date
000700*    was supplied for this loan -- the calculator then falls
000800*    back to the flat monthly-rate interest method and does not
000900*    stamp a payment date on the schedule lines it writes.
001000*----------------------------------------------------------------
001100    FD  LOAN-FILE
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  LOAN-RECORD.
001410*            UNIQUE KEY CARRIED THROUGH TO EVERY OUTPUT RECORD
001420*            FOR THIS LOAN.
001500         05  LOAN-ID                    PIC X(08).
001510*            ORIGINAL PRINCIPAL BORROWED.
001600         05  LOAN-AMOUNT                PIC S9(11)V99.
001610*            NOMINAL ANNUAL RATE, e.g. 007.50000 = 7.5%.
001700         05  LOAN-ANNUAL-RATE           PIC S9(03)V9(05).
001710*            LENGTH OF THE LOAN IN MONTHS.
001800         05  LOAN-TERM-MONTHS           PIC 9(03).
001900         05  LOAN-FIRST-PMT-DATE        PIC 9(08).
001910*            REDEFINED SO 2530/2540 CAN STEP THE MONTH AND
001920*            YEAR COMPONENTS SEPARATELY.
002000         05  LOAN-FIRST-PMT-DATE-R REDEFINES
002100                 LOAN-FIRST-PMT-DATE.
002200             10  LOAN-FIRST-PMT-CCYY    PIC 9(04).
002300             10  LOAN-FIRST-PMT-MM      PIC 9(02).
002400             10  LOAN-FIRST-PMT-DD      PIC 9(02).
002500         05  FILLER                     PIC X(10).
