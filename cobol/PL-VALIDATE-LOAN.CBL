000100*----------------------------------------------------------------
000200*    PL-VALIDATE-LOAN.CBL
000300*    Shared paragraphs -- validates one LOAN-RECORD and, for
000400*    each early payment buffered against it, one EARLY-PAYMENT-
000500*    RECORD.  Sets LOAN-IS-VALID/LOAN-IS-INVALID and
000600*    W-LOAN-ERROR-STATUS.  COPY'd at the bottom of the
000700*    PROCEDURE DIVISION of AMORTIZATION-SCHEDULE-CALC.
000800*
000900*    STATUS CODES SET HERE --
001000*        NV  LOAN-AMOUNT, LOAN-ANNUAL-RATE OR LOAN-TERM-MONTHS
001100*            IS NOT NUMERIC (MISSING FROM THE FEED)
001200*        NG  LOAN-AMOUNT, LOAN-ANNUAL-RATE OR LOAN-TERM-MONTHS
001300*            IS PRESENT BUT NOT GREATER THAN ZERO
001400*        EN  AN EARLY-PAYMENT MONTH NUMBER IS NOT NUMERIC
001500*        EA  AN EARLY-PAYMENT AMOUNT IS NOT NUMERIC OR NEGATIVE
001600*        ES  AN EARLY-PAYMENT STRATEGY CODE IS NOT T OR M
001700*----------------------------------------------------------------
001800 2300-VALIDATE-LOAN.
001900    MOVE SPACES TO W-LOAN-ERROR-STATUS.
002000    SET LOAN-IS-VALID TO TRUE.
002100*
002110*    THE TWO LOAN-LEVEL CHECKS BELOW ARE TESTED TOGETHER, NOT
002120*    FIELD BY FIELD, SINCE ANY ONE OF THE THREE FIELDS BEING
002130*    BAD IS ENOUGH TO REJECT THE WHOLE LOAN -- THE CALLER NEVER
002140*    CARES WHICH FIELD TRIPPED IT.
002150*
002200    IF LOAN-AMOUNT IS NOT NUMERIC
002300        OR LOAN-ANNUAL-RATE IS NOT NUMERIC
002400        OR LOAN-TERM-MONTHS IS NOT NUMERIC
002500            MOVE "NV" TO W-LOAN-ERROR-STATUS
002600            SET LOAN-IS-INVALID TO TRUE
002700            GO TO 2300-EXIT.
002800*
002810*    NUMERIC BUT ZERO OR NEGATIVE IS A SEPARATE, LOWER-PRIORITY
002820*    CHECK -- A NOT-NUMERIC FIELD WOULD ALSO FAIL THIS TEST, SO
002830*    NV MUST BE TESTED FIRST.
002840*
002900    IF LOAN-AMOUNT IS NOT GREATER THAN ZERO
003000        OR LOAN-ANNUAL-RATE IS NOT GREATER THAN ZERO
003100        OR LOAN-TERM-MONTHS IS NOT GREATER THAN ZERO
003200            MOVE "NG" TO W-LOAN-ERROR-STATUS
003300            SET LOAN-IS-INVALID TO TRUE
003400            GO TO 2300-EXIT.
003500*
003510*    ONE EARLY PAYMENT AT A TIME, STOPPING AS SOON AS ONE FAILS
003520*    -- LOAN-IS-INVALID IN THE UNTIL CLAUSE SHORT-CIRCUITS THE
003530*    REMAINING BUFFERED ENTRIES.
003540*
003600    PERFORM 2360-VALIDATE-ONE-EARLY-PMT THRU 2360-EXIT
003700        VARYING RAW-EP-IDX FROM 1 BY 1
003800        UNTIL RAW-EP-IDX GREATER THAN W-RAW-EARLY-PMT-COUNT
003900           OR LOAN-IS-INVALID.
004000
004100 2300-EXIT.
004200    EXIT.
004300*
004310*    VALIDATES ONE BUFFERED EARLY-PAYMENT ENTRY.  EACH CHECK
004320*    BAILS OUT VIA GO TO 2360-EXIT AS SOON AS IT FAILS, SO ONLY
004330*    THE FIRST APPLICABLE ERROR CODE IS EVER SET.
004340*
004400 2360-VALIDATE-ONE-EARLY-PMT.
004500    IF RAW-EP-MONTH-NUMBER (RAW-EP-IDX) IS NOT NUMERIC
004600            MOVE "EN" TO W-LOAN-ERROR-STATUS
004700            SET LOAN-IS-INVALID TO TRUE
004800            GO TO 2360-EXIT.
004900
005000    IF RAW-EP-AMOUNT (RAW-EP-IDX) IS NOT NUMERIC
005100        OR RAW-EP-AMOUNT (RAW-EP-IDX) IS NEGATIVE
005200            MOVE "EA" TO W-LOAN-ERROR-STATUS
005300            SET LOAN-IS-INVALID TO TRUE
005400            GO TO 2360-EXIT.
005500*
005510*    VALID-STRATEGY-CODE IS A CLASS CONDITION FROM SPECIAL-
005520*    NAMES IN AMORTIZATION-SCHEDULE-CALC -- TRUE FOR "T" OR "M".
005530*
005600    IF RAW-EP-STRATEGY (RAW-EP-IDX) IS NOT VALID-STRATEGY-CODE
005700            MOVE "ES" TO W-LOAN-ERROR-STATUS
005800            SET LOAN-IS-INVALID TO TRUE
005900            GO TO 2360-EXIT.
006000
006100 2360-EXIT.
006200    EXIT.
